000100*---------------------------------------------------------------
000200*    WSCASE01.CBL
000300*    Shared upper-case-fold work area.  BANKTM01 moves a
000400*    holder's first/last name here before comparing two
000500*    profiles, so "Smith" and "SMITH" are treated as the same
000600*    account holder.
000700*---------------------------------------------------------------
000800*    DATE-WRITTEN.  04/02/91.
000900*    CHANGE LOG
001000*    04/02/91  RWP  0091-014  ORIGINAL CASE-FOLD WORK AREA.       0091-014
001100*---------------------------------------------------------------
001200 01  CASE-FOLD-INPUT-1            PIC X(20).
001300 01  CASE-FOLD-OUTPUT-1           PIC X(20).
001400 01  CASE-FOLD-INPUT-2            PIC X(20).
001500 01  CASE-FOLD-OUTPUT-2           PIC X(20).
001600 77  CASE-FOLD-SUBSCRIPT          PIC S9(4).
