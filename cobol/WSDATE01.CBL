000100*---------------------------------------------------------------
000200*    WSDATE01.CBL
000300*    Shared date working storage for the Bank of Patel system.
000400*    Carried forward from the DATE05 demo's CHECK-DATE fields;
000500*    BANKTM01 loads DATE-CCYYMMDD with a holder's DOB (or with
000600*    the table date) and CALLs BANKDT01, which fills in
000700*    VALID-DATE-FLAG and, for age requests, HOLDER-AGE.
000800*---------------------------------------------------------------
000900*    DATE-WRITTEN.  04/02/91.
001000*    CHANGE LOG
001100*    04/02/91  RWP  0091-014  ORIGINAL DATE WORK AREA, LIFTED     0091-014
001200*                             FROM THE DATE05 TRAINING DEMO.      0091-014
001300*    06/14/99  DLK  0099-014  ADDED TODAY-CCYYMMDD AND THE        0099-014
001400*                             TWO-DIGIT-YEAR WINDOW FIELDS --     0099-014
001500*                             ACCEPT FROM DATE ONLY RETURNS A     0099-014
001600*                             TWO DIGIT YEAR AND 2000 IS NINE     0099-014
001700*                             MONTHS AWAY.                        0099-014
001800*    06/14/99  DLK  0099-014  ADDED HOLDER-AGE FOR THE MINIMUM    0099-014
001900*                             AGE / MAXIMUM AGE EDITS.            0099-014
002000*---------------------------------------------------------------
002100 01  DATE-CCYYMMDD                PIC 9(08).
002200 01  FILLER REDEFINES DATE-CCYYMMDD.
002300     05  DATE-CCYY                PIC 9(04).
002400     05  DATE-MM                  PIC 9(02).
002500     05  DATE-DD                  PIC 9(02).
002600
002700 77  DATE-QUOTIENT                PIC 9(04).
002800 77  DATE-REMAINDER               PIC 9(04).
002900
003000 77  VALID-DATE-FLAG              PIC X(01).
003100     88  DATE-IS-VALID                VALUE "Y".
003200     88  DATE-IS-INVALID              VALUE "N".
003300
003400*---------------------------------------------------------------
003500*    Today's date, windowed from the two-digit year the
003600*    compiler's ACCEPT FROM DATE hands back.
003700*---------------------------------------------------------------
003800 01  TODAY-RAW-YYMMDD             PIC 9(06).
003900 01  FILLER REDEFINES TODAY-RAW-YYMMDD.
004000     05  TODAY-RAW-YY             PIC 9(02).
004100     05  TODAY-RAW-MM             PIC 9(02).
004200     05  TODAY-RAW-DD             PIC 9(02).
004300
004400 01  TODAY-CCYYMMDD               PIC 9(08).
004500 01  FILLER REDEFINES TODAY-CCYYMMDD.
004600     05  TODAY-CCYY               PIC 9(04).
004700     05  TODAY-MM                 PIC 9(02).
004800     05  TODAY-DD                 PIC 9(02).
004900
005000*---------------------------------------------------------------
005100*    Age, computed by BANKDT01's COMPUTE-THE-AGE paragraph from
005200*    DATE-CCYYMMDD (the holder's DOB) against TODAY-CCYYMMDD.
005300*---------------------------------------------------------------
005400 77  HOLDER-AGE                   PIC 9(03).
