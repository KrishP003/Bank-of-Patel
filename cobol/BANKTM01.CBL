000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKTM01.
000300 AUTHOR. R W PATEL.
000400 INSTALLATION. STATE UNIV COMPUTING CTR.
000500 DATE-WRITTEN. 03/11/91.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------------
000900*    BANKTM01 -- BANK OF PATEL TRANSACTION MANAGER.
001000*
001100*    READS ONE TRANSACTION COMMAND PER LINE FROM TRANIN,
001200*    VALIDATES IT AGAINST THE ACCOUNT-TYPE RULES BELOW, POSTS
001300*    THE CHANGE TO THE IN-MEMORY ACCOUNT TABLE, AND WRITES ONE
001400*    STATUS LINE PER TRANSACTION (OR ONE REPORT PER P/PI/UB
001500*    COMMAND) TO RPTOUT.  THE TABLE IS NOT A FILE -- IT LIVES
001600*    ONLY FOR THE LIFE OF THE RUN, SO A "CLOSE" COMMAND REMOVES
001700*    AN ENTRY PERMANENTLY AND THE NEXT RUN STARTS EMPTY.
001800*
001900*    COMMAND CODES (TOKEN 1 OF THE INPUT LINE):
002000*       O   OPEN AN ACCOUNT           P   PRINT THE ACCOUNTS
002100*       C   CLOSE AN ACCOUNT          PI  PRINT FEE/INTEREST
002200*       D   DEPOSIT                   UB  POST FEE/INTEREST
002300*       W   WITHDRAW                  Q   QUIT THE RUN
002400*
002500*    BANKDT01 IS CALLED FOR EVERY DATE-OF-BIRTH TOKEN, ON EVERY
002600*    ONE OF O/C/D/W -- NOT JUST OPEN -- SO A HOLDER'S DOB MUST
002700*    STILL BE A VALID, PAST, 16-OR-OVER CALENDAR DATE TO CLOSE,
002800*    DEPOSIT TO, OR WITHDRAW FROM AN EXISTING ACCOUNT.
002900*    BANKFE01 IS CALLED ONCE PER ACCOUNT FOR PI AND FOR UB.
003000*---------------------------------------------------------------
003100*    CHANGE LOG
003200*    03/11/91  RWP  0091-011  ORIGINAL PROGRAM -- OPEN, CLOSE,    0091-011
003300*                             DEPOSIT, WITHDRAW, PRINT.           0091-011
003400*    08/22/95  RWP  0095-063  ADDED COLLEGE CHECKING (CAMPUS      0095-063
003500*                             CODE) AND SAVINGS LOYALTY FLAG ON   0095-063
003600*                             THE OPEN COMMAND.                   0095-063
003700*    02/09/96  RWP  0096-005  ADDED MONEY MARKET AND THE PI/UB    0096-005
003800*                             FEE-AND-INTEREST COMMANDS, CALLING  0096-005
003900*                             OUT TO THE NEW BANKFE01 SUBROUTINE. 0096-005
004000*    06/14/99  DLK  0099-014  CALLS BANKDT01 FOR TODAY'S DATE     0099-014
004100*                             INSTEAD OF READING IT FROM A        0099-014
004200*                             CONTROL CARD -- THE CARD DECK WAS   0099-014
004300*                             STILL PUNCHED WITH A TWO-DIGIT      0099-014
004400*                             YEAR AND NOBODY HAD TOUCHED IT      0099-014
004500*                             SINCE 1991.  Y2K REVIEW ITEM.       0099-014
004600*    06/14/99  DLK  0099-014  DOB EDIT NOW REJECTS A DOB ON OR    0099-014
004700*                             AFTER TODAY'S DATE, NOT JUST A      0099-014
004800*                             DOB AFTER TODAY'S DATE -- A DOB OF  0099-014
004900*                             TODAY SLIPPED THROUGH BEFORE.       0099-014
005000*    11/03/01  RWP  0101-042  MONEY MARKET LOSES LOYAL STATUS     0101-042
005100*                             THE MOMENT A WITHDRAWAL DROPS THE   0101-042
005200*                             BALANCE BELOW $2000 -- PREVIOUSLY   0101-042
005300*                             LOYAL STATUS WAS ONLY RE-CHECKED    0101-042
005400*                             AT THE NEXT UB CYCLE.               0101-042
005500*---------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     UPSI-0 IS TRAN-TRACE-SWITCH
006000         ON STATUS IS TRAN-TRACE-IS-ON
006010         OFF STATUS IS TRAN-TRACE-IS-OFF.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     COPY "SLTRANIN.CBL".
006500     COPY "SLRPTOUT.CBL".
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000     COPY "FDTRANIN.CBL".
007100     COPY "FDRPTOUT.CBL".
007200
007300 WORKING-STORAGE SECTION.
007400
007500     COPY "WSACCT01.CBL".
007600     COPY "WSTRAN01.CBL".
007700     COPY "WSDATE01.CBL".
007800     COPY "WSCASE01.CBL".
007900
008000 01  TRANSIN-FILE-STATUS          PIC X(02).
008100 01  RPTOUT-FILE-STATUS           PIC X(02).
008200
008300 01  TRANSIN-EOF-FLAG             PIC X(01).
008400     88  TRANSIN-EOF                  VALUE "Y".
008500
008600 01  DATE-FUNCTION-CODE           PIC X(01).
008700
008800 01  PRINT-LINE                   PIC X(132).
008900 77  PRINT-PTR                    PIC S9(4).
009000
009100 01  MISSING-DATA-TEXT            PIC X(40).
009200
009300 01  CMD-OK-FLAG                  PIC X(01).
009400     88  CMD-IS-OK                    VALUE "Y".
009500     88  CMD-FAILED                   VALUE "N".
009600
009700 01  HOLDER-TYPE-TEXT             PIC X(60).
009800
009900*---------------------------------------------------------------
010000*    ACCOUNT-TABLE SEARCH AND SORT WORK AREAS.
010100*---------------------------------------------------------------
010200 77  ACCT-SUBSCRIPT               PIC S9(4).
010300 77  FOUND-SUBSCRIPT              PIC S9(4).
010400 01  FOUND-FLAG                   PIC X(01).
010500     88  ACCOUNT-WAS-FOUND            VALUE "Y".
010600
010700 01  PROFILE-MATCH-FLAG           PIC X(01).
010800     88  PROFILES-MATCH               VALUE "Y".
010900
011000 77  SORT-PASS-SUB                PIC S9(4).
011100 77  SORT-COMPARE-SUB             PIC S9(4).
011200 77  SORT-LIMIT                   PIC S9(4).
011300 01  SWAP-NEEDED-FLAG             PIC X(01).
011400
011500*---------------------------------------------------------------
011600*    DOB-TOKEN PARSE WORK AREA.  SEE THE NOTE IN BANKDT01 --
011700*    UNSTRING LEFT-JUSTIFIES A ONE-DIGIT TOKEN, SO A MONTH OR
011800*    DAY OF "5" COMES BACK "5 " AND FAILS A NUMERIC TEST UNTIL
011900*    IT IS RESHUFFLED TO "05".
012000*---------------------------------------------------------------
012100 01  DOB-MONTH-TXT                PIC X(02).
012200 01  DOB-DAY-TXT                  PIC X(02).
012300 01  DOB-YEAR-TXT                 PIC X(04).
012400 77  DOB-PART-COUNT               PIC S9(4).
012500
012600*---------------------------------------------------------------
012700*    AMOUNT-TOKEN PARSE WORK AREA.  THE TOKEN IS SPLIT ON THE
012800*    DECIMAL POINT, EACH HALF NUMERIC-TESTED, THEN RECOMBINED
012900*    WITH COMPUTE -- THE SAME SHAPE AS THE DOB PARSE ABOVE.
013000*---------------------------------------------------------------
013100 01  AMOUNT-UNSIGNED-EDIT         PIC X(12).
013200 01  AMOUNT-NEGATIVE-FLAG         PIC X(01).
013300     88  AMOUNT-IS-NEGATIVE           VALUE "Y".
013400 01  AMOUNT-WHOLE-TEXT            PIC X(12).
013500 01  AMOUNT-DECIMAL-TEXT          PIC X(12).
013600 77  AMOUNT-WHOLE-LEN             PIC S9(4).
013700 77  AMOUNT-DECIMAL-LEN           PIC S9(4).
013800 77  AMOUNT-PART-COUNT            PIC S9(4).
013900 01  AMOUNT-WHOLE-NUM             PIC 9(07).
014000 01  AMOUNT-DECIMAL-NUM           PIC 9(02).
014100 01  AMOUNT-CENTS-TEXT            PIC X(02).
014200 01  AMOUNT-IS-NUMERIC-FLAG       PIC X(01).
014300     88  AMOUNT-IS-NUMERIC            VALUE "Y".
014400
014500*---------------------------------------------------------------
014600*    SORTED-REPORT DISPLAY WORK AREA.
014700*---------------------------------------------------------------
014800 01  DOB-PART-EDIT                PIC Z9.
014900 01  DOB-PART-TEXT                PIC X(02).
015000 01  DOB-MONTH-OUT                PIC X(02).
015100 01  DOB-DAY-OUT                  PIC X(02).
015200 01  DOB-DISPLAY-TEXT             PIC X(10).
015300 01  BALANCE-EDIT                 PIC $$$,$$$,$$9.99.
015400 01  WITHDRAW-CNT-EDIT            PIC Z9.
015500 01  CAMPUS-NAME-TEXT             PIC X(15).
015600
015700*---------------------------------------------------------------
015800*    BANKFE01 CALLING-SEQUENCE WORK AREA.
015900*---------------------------------------------------------------
016000 01  FEECALC-TYPE-CD              PIC X(02).
016100 01  FEECALC-BALANCE              PIC S9(09)V99.
016200 01  FEECALC-WITHDRAW-CNT         PIC 9(03).
016300 01  FEECALC-LOYAL-FLAG           PIC 9(01).
016400 01  FEECALC-MONTHLY-FEE          PIC S9(07)V99.
016500 01  FEECALC-MONTHLY-INTEREST     PIC S9(07)V99.
016600 01  FEECALC-NEW-BALANCE          PIC S9(09)V99.
016700
016800 PROCEDURE DIVISION.
016900
017000 PROGRAM-BEGIN.
017100     PERFORM OPENING-PROCEDURE.
017200     PERFORM MAIN-PROCESS.
017300     PERFORM CLOSING-PROCEDURE.
017400
017500 PROGRAM-DONE.
017600     ACCEPT OMITTED. STOP RUN.
017700
017800*---------------------------------------------------------------
017900*    OPENING-PROCEDURE
018000*    TODAY'S DATE IS FETCHED ONCE AT STARTUP AND HELD IN
018100*    TODAY-CCYYMMDD FOR THE REST OF THE RUN -- A RUN THAT SPANS
018200*    MIDNIGHT STILL VALIDATES EVERY DOB AGAINST THE DATE IT
018300*    STARTED ON.
018400*---------------------------------------------------------------
018500 OPENING-PROCEDURE.
018600     OPEN INPUT TRANSACTION-FILE.
018700     OPEN OUTPUT REPORT-FILE.
018800     MOVE ZERO TO ACCOUNT-COUNT.
018900     MOVE "N" TO TRANSIN-EOF-FLAG.
019000     MOVE "T" TO DATE-FUNCTION-CODE.
019100     CALL "BANKDT01" USING DATE-FUNCTION-CODE
019200                           DATE-CCYYMMDD
019300                           VALID-DATE-FLAG
019400                           TODAY-CCYYMMDD
019500                           HOLDER-AGE.
019600     MOVE "Transaction Manager is running." TO PRINT-LINE.
019700     PERFORM WRITE-A-MESSAGE-LINE.
019800
019900 CLOSING-PROCEDURE.
020000     CLOSE TRANSACTION-FILE.
020100     CLOSE REPORT-FILE.
020200
020300 MAIN-PROCESS.
020400     PERFORM READ-A-TRANSACTION.
020500     PERFORM PROCESS-ONE-TRANSACTION
020600         UNTIL TRANSIN-EOF OR TRAN-CMD-IS-QUIT.
020700
020800 PROCESS-ONE-TRANSACTION.
020900     IF TRAN-TOKEN-COUNT > 0
021000         PERFORM DO-THE-PICK.
021100     IF NOT TRAN-CMD-IS-QUIT
021200         PERFORM READ-A-TRANSACTION.
021300
021400 READ-A-TRANSACTION.
021500     READ TRANSACTION-FILE
021600         AT END MOVE "Y" TO TRANSIN-EOF-FLAG.
021700     IF NOT TRANSIN-EOF
021800         PERFORM PARSE-THE-TRANSACTION.
021900
022000*---------------------------------------------------------------
022100*    PARSE-THE-TRANSACTION
022200*    SPACE-DELIMITED TOKENS, UP TO EIGHT OF THEM (A BLANK LINE
022300*    TALLIES ZERO AND IS IGNORED BY PROCESS-ONE-TRANSACTION).
022400*---------------------------------------------------------------
022500 PARSE-THE-TRANSACTION.
022600     MOVE SPACES TO TRAN-FIELDS.
022700     MOVE ZERO TO TRAN-TOKEN-COUNT.
022800     UNSTRING TRAN-INPUT-LINE DELIMITED BY ALL SPACE
022900         INTO TRAN-TOKEN(1) TRAN-TOKEN(2) TRAN-TOKEN(3)
023000              TRAN-TOKEN(4) TRAN-TOKEN(5) TRAN-TOKEN(6)
023100              TRAN-TOKEN(7) TRAN-TOKEN(8)
023200         TALLYING IN TRAN-TOKEN-COUNT.
023300     IF TRAN-TOKEN-COUNT > 0
023400         MOVE TRAN-TOKEN(1) TO TRAN-CMD.
023500     IF TRAN-TOKEN-COUNT > 1
023600         MOVE TRAN-TOKEN(2) TO TRAN-ACCT-TYPE.
023700     IF TRAN-TOKEN-COUNT > 2
023800         MOVE TRAN-TOKEN(3) TO TRAN-FIRST-NAME.
023900     IF TRAN-TOKEN-COUNT > 3
024000         MOVE TRAN-TOKEN(4) TO TRAN-LAST-NAME.
024100     IF TRAN-TOKEN-COUNT > 4
024200         MOVE TRAN-TOKEN(5) TO TRAN-DOB.
024300     IF TRAN-TOKEN-COUNT > 5
024400         MOVE TRAN-TOKEN(6) TO TRAN-AMOUNT-EDIT.
024500     IF TRAN-TOKEN-COUNT > 6
024600         MOVE TRAN-TOKEN(7) TO TRAN-EXTRA-EDIT.
024700
024800*---------------------------------------------------------------
024900*    DO-THE-PICK
025000*---------------------------------------------------------------
025100 DO-THE-PICK.
025200     IF TRAN-TRACE-IS-ON
025300         DISPLAY "BANKTM01 DISPATCHING " TRAN-CMD
025400             " " TRAN-ACCT-TYPE.
025500     IF TRAN-CMD-IS-OPEN
025600         PERFORM OPEN-ACCOUNT-MODE
025700     ELSE
025800     IF TRAN-CMD-IS-CLOSE
025900         PERFORM CLOSE-ACCOUNT-MODE
026000     ELSE
026100     IF TRAN-CMD-IS-DEPOSIT
026200         PERFORM DEPOSIT-MODE
026300     ELSE
026400     IF TRAN-CMD-IS-WITHDRAW
026500         PERFORM WITHDRAW-MODE
026600     ELSE
026700     IF TRAN-CMD-IS-PRINT
026800         PERFORM PRINT-ACCOUNTS-MODE
026900     ELSE
027000     IF TRAN-CMD-IS-PRINT-INT
027100         PERFORM PRINT-INTEREST-MODE
027200     ELSE
027300     IF TRAN-CMD-IS-UPDATE-BAL
027400         PERFORM UPDATE-BALANCES-MODE
027500     ELSE
027600     IF TRAN-CMD-IS-QUIT
027700         PERFORM QUIT-MODE
027800     ELSE
027900         PERFORM INVALID-COMMAND-MODE.
028000
028100 QUIT-MODE.
028200     MOVE "Transaction Manager is terminated." TO PRINT-LINE.
028300     PERFORM WRITE-A-MESSAGE-LINE.
028400
028500 INVALID-COMMAND-MODE.
028600     MOVE "Invalid command!" TO PRINT-LINE.
028700     PERFORM WRITE-A-MESSAGE-LINE.
028800
028900*---------------------------------------------------------------
029000*    OPEN
029100*---------------------------------------------------------------
029200 OPEN-ACCOUNT-MODE.
029300     MOVE "Y" TO CMD-OK-FLAG.
029400     MOVE "Missing data for opening an account." TO
029500         MISSING-DATA-TEXT.
029600     PERFORM CHECK-ACCT-TYPE-AND-PROFILE.
029700     IF CMD-IS-OK
029800         PERFORM CHECK-OPEN-AMOUNT.
029900     IF CMD-IS-OK
030000         PERFORM CHECK-OPEN-TYPE-SPECIFICS.
030100     IF CMD-IS-OK
030200         PERFORM FIND-DUPLICATE-FOR-OPEN
030300         IF ACCOUNT-WAS-FOUND
030400             MOVE "N" TO CMD-OK-FLAG
030500             PERFORM BUILD-ALREADY-IN-DATABASE-MESSAGE.
030600     IF CMD-IS-OK
030700         PERFORM ADD-ACCOUNT-TO-TABLE
030800         PERFORM BUILD-OPENED-MESSAGE.
030900
031000 CHECK-OPEN-AMOUNT.
031100     IF TRAN-TOKEN-COUNT < 6
031200         PERFORM FAIL-MISSING-DATA
031300     ELSE
031400         PERFORM PARSE-THE-AMOUNT
031500         IF NOT AMOUNT-IS-NUMERIC
031600             MOVE "N" TO CMD-OK-FLAG
031700             MOVE "Not a valid amount." TO PRINT-LINE
031800             PERFORM WRITE-A-MESSAGE-LINE
031900         ELSE
032000         IF TRAN-AMOUNT NOT > ZERO
032100             MOVE "N" TO CMD-OK-FLAG
032200             MOVE "Initial deposit cannot be 0 or negative." TO
032300                 PRINT-LINE
032400             PERFORM WRITE-A-MESSAGE-LINE.
032500
032600 CHECK-OPEN-TYPE-SPECIFICS.
032700     IF TRAN-TYPE-IS-COLL-CHECK
032800         PERFORM CHECK-OPEN-CC-SPECIFICS
032900     ELSE
033000     IF TRAN-TYPE-IS-SAVINGS
033100         PERFORM CHECK-OPEN-SAVINGS-SPECIFICS
033200     ELSE
033300     IF TRAN-TYPE-IS-MONEY-MKT
033400         PERFORM CHECK-OPEN-MM-SPECIFICS.
033500
033600*---------------------------------------------------------------
033700*    A COLLEGE CHECKING HOLDER MUST BE UNDER 24 (NOT JUST UNDER
033800*    THE GENERAL 16 MINIMUM CHECKED FOR EVERY ACCOUNT TYPE) AND
033900*    MUST GIVE A CAMPUS CODE OF 0, 1, OR 2.
034000*---------------------------------------------------------------
034100 CHECK-OPEN-CC-SPECIFICS.
034200     IF HOLDER-AGE NOT < 24
034300         PERFORM FAIL-DOB-OVER-24
034400     ELSE
034500     IF TRAN-TOKEN-COUNT < 7
034600         PERFORM FAIL-MISSING-DATA
034700     ELSE
034800     IF TRAN-EXTRA-EDIT(1:1) IS NOT NUMERIC
034900         PERFORM FAIL-MISSING-DATA
035000     ELSE
035100         MOVE TRAN-EXTRA-EDIT(1:1) TO TRAN-EXTRA
035200         IF TRAN-EXTRA > 2
035300             MOVE "N" TO CMD-OK-FLAG
035400             MOVE "Invalid campus code." TO PRINT-LINE
035500             PERFORM WRITE-A-MESSAGE-LINE.
035600
035700 CHECK-OPEN-SAVINGS-SPECIFICS.
035800     IF TRAN-TOKEN-COUNT < 7
035900         PERFORM FAIL-MISSING-DATA
036000     ELSE
036100     IF TRAN-EXTRA-EDIT(1:1) IS NOT NUMERIC
036200         PERFORM FAIL-MISSING-DATA
036300     ELSE
036400         MOVE TRAN-EXTRA-EDIT(1:1) TO TRAN-EXTRA
036500         IF TRAN-EXTRA NOT = 0 AND TRAN-EXTRA NOT = 1
036600             PERFORM FAIL-MISSING-DATA.
036700
036800 CHECK-OPEN-MM-SPECIFICS.
036900     IF TRAN-AMOUNT < 2000.00
037000         MOVE "N" TO CMD-OK-FLAG
037100         MOVE "Minimum of $2000 to open a Money Market account."
037200             TO PRINT-LINE
037300         PERFORM WRITE-A-MESSAGE-LINE.
037400
037500*---------------------------------------------------------------
037600*    CLOSE
037700*---------------------------------------------------------------
037800 CLOSE-ACCOUNT-MODE.
037900     MOVE "Y" TO CMD-OK-FLAG.
038000     MOVE "Missing data for closing an account." TO
038100         MISSING-DATA-TEXT.
038200     PERFORM CHECK-ACCT-TYPE-AND-PROFILE.
038300     IF CMD-IS-OK
038400         PERFORM FIND-ACCOUNT
038500         IF ACCOUNT-WAS-FOUND
038600             PERFORM REMOVE-ACCOUNT-FROM-TABLE
038700             PERFORM BUILD-CLOSED-MESSAGE
038800         ELSE
038900             PERFORM BUILD-NOT-FOUND-MESSAGE.
039000
039100 REMOVE-ACCOUNT-FROM-TABLE.
039200     PERFORM SHIFT-ONE-ACCOUNT-ENTRY
039300         VARYING ACCT-SUBSCRIPT FROM FOUND-SUBSCRIPT BY 1
039400         UNTIL ACCT-SUBSCRIPT >= ACCOUNT-COUNT.
039500     SUBTRACT 1 FROM ACCOUNT-COUNT.
039600
039700 SHIFT-ONE-ACCOUNT-ENTRY.
039800     MOVE ACCOUNT-ENTRY(ACCT-SUBSCRIPT + 1)
039900         TO ACCOUNT-ENTRY(ACCT-SUBSCRIPT).
040000
040100*---------------------------------------------------------------
040200*    DEPOSIT
040300*---------------------------------------------------------------
040400 DEPOSIT-MODE.
040500     MOVE "Y" TO CMD-OK-FLAG.
040600     MOVE "Missing data for making an account." TO
040700         MISSING-DATA-TEXT.
040800     PERFORM CHECK-ACCT-TYPE-AND-PROFILE.
040900     IF CMD-IS-OK
041000         PERFORM CHECK-DEPOSIT-AMOUNT.
041100     IF CMD-IS-OK
041200         PERFORM FIND-ACCOUNT
041300         IF ACCOUNT-WAS-FOUND
041400             ADD TRAN-AMOUNT TO ACCT-BALANCE(FOUND-SUBSCRIPT)
041500             PERFORM BUILD-DEPOSIT-OK-MESSAGE
041600         ELSE
041700             PERFORM BUILD-NOT-FOUND-MESSAGE.
041800
041900 CHECK-DEPOSIT-AMOUNT.
042000     IF TRAN-TOKEN-COUNT < 6
042100         PERFORM FAIL-MISSING-DATA
042200     ELSE
042300         PERFORM PARSE-THE-AMOUNT
042400         IF NOT AMOUNT-IS-NUMERIC
042500             MOVE "N" TO CMD-OK-FLAG
042600             MOVE "Not a valid amount." TO PRINT-LINE
042700             PERFORM WRITE-A-MESSAGE-LINE
042800         ELSE
042900         IF TRAN-AMOUNT NOT > ZERO
043000             MOVE "N" TO CMD-OK-FLAG
043100             MOVE "Deposit - amount cannot be 0 or negative." TO
043200                 PRINT-LINE
043300             PERFORM WRITE-A-MESSAGE-LINE.
043400
043500*---------------------------------------------------------------
043600*    WITHDRAW
043700*    A MONEY MARKET WITHDRAWAL THAT DROPS THE BALANCE BELOW THE
043800*    $2000 LOYALTY FLOOR STRIPS LOYAL STATUS RIGHT AWAY (SEE THE
043900*    11/03/01 CHANGE-LOG ENTRY) RATHER THAN WAITING FOR THE NEXT
044000*    UB CYCLE, WHICH ALSO RE-DERIVES IT THROUGH BANKFE01.
044100*---------------------------------------------------------------
044200 WITHDRAW-MODE.
044300     MOVE "Y" TO CMD-OK-FLAG.
044400     MOVE "Missing data for making an account." TO
044500         MISSING-DATA-TEXT.
044600     PERFORM CHECK-ACCT-TYPE-AND-PROFILE.
044700     IF CMD-IS-OK
044800         PERFORM CHECK-WITHDRAW-AMOUNT.
044900     IF CMD-IS-OK
045000         PERFORM FIND-ACCOUNT
045100         IF ACCOUNT-WAS-FOUND
045200             PERFORM POST-THE-WITHDRAWAL
045300         ELSE
045400             PERFORM BUILD-NOT-FOUND-MESSAGE.
045500
045600 CHECK-WITHDRAW-AMOUNT.
045700     IF TRAN-TOKEN-COUNT < 6
045800         PERFORM FAIL-MISSING-DATA
045900     ELSE
046000         PERFORM PARSE-THE-AMOUNT
046100         IF NOT AMOUNT-IS-NUMERIC
046200             MOVE "N" TO CMD-OK-FLAG
046300             MOVE "Not a valid amount." TO PRINT-LINE
046400             PERFORM WRITE-A-MESSAGE-LINE
046500         ELSE
046600         IF TRAN-AMOUNT NOT > ZERO
046700             MOVE "N" TO CMD-OK-FLAG
046800             MOVE "Withdraw - amount cannot be 0 or negative." TO
046900                 PRINT-LINE
047000             PERFORM WRITE-A-MESSAGE-LINE.
047100
047200 POST-THE-WITHDRAWAL.
047300     IF TRAN-AMOUNT > ACCT-BALANCE(FOUND-SUBSCRIPT)
047400         PERFORM BUILD-WITHDRAW-INSUFFICIENT-MESSAGE
047500     ELSE
047600         SUBTRACT TRAN-AMOUNT FROM ACCT-BALANCE(FOUND-SUBSCRIPT)
047700         IF ACCT-IS-MONEY-MARKET(FOUND-SUBSCRIPT)
047800             ADD 1 TO ACCT-WITHDRAW-CNT(FOUND-SUBSCRIPT)
047900             IF ACCT-BALANCE(FOUND-SUBSCRIPT) < 2000.00
048000                 MOVE 0 TO ACCT-LOYAL-FLAG(FOUND-SUBSCRIPT)
048100         PERFORM BUILD-WITHDRAW-OK-MESSAGE.
048200
048300*---------------------------------------------------------------
048400*    SHARED ACCOUNT-TYPE-AND-PROFILE EDIT, PERFORMED BY EVERY
048500*    ONE OF OPEN/CLOSE/DEPOSIT/WITHDRAW BEFORE THEIR OWN
048600*    TYPE-SPECIFIC OR AMOUNT EDITS RUN.
048700*---------------------------------------------------------------
048800 CHECK-ACCT-TYPE-AND-PROFILE.
048900     IF NOT (TRAN-TYPE-IS-CHECKING OR TRAN-TYPE-IS-COLL-CHECK
049000             OR TRAN-TYPE-IS-SAVINGS OR TRAN-TYPE-IS-MONEY-MKT)
049100         PERFORM FAIL-MISSING-DATA
049200     ELSE
049300     IF TRAN-TOKEN-COUNT < 5
049400         PERFORM FAIL-MISSING-DATA
049500     ELSE
049600         PERFORM PARSE-AND-VALIDATE-DOB
049700         IF NOT DATE-IS-VALID
049800             PERFORM FAIL-DOB-NOT-CALENDAR
049900         ELSE
050000         IF DATE-CCYYMMDD NOT < TODAY-CCYYMMDD
050100             PERFORM FAIL-DOB-NOT-PAST
050200         ELSE
050300         IF HOLDER-AGE < 16
050400             PERFORM FAIL-DOB-UNDER-16.
050500
050600*---------------------------------------------------------------
050700*    PARSE-AND-VALIDATE-DOB
050800*---------------------------------------------------------------
050900 PARSE-AND-VALIDATE-DOB.
051000     MOVE SPACES TO DOB-MONTH-TXT DOB-DAY-TXT DOB-YEAR-TXT.
051100     MOVE ZERO TO DOB-PART-COUNT.
051200     UNSTRING TRAN-DOB DELIMITED BY "/"
051300         INTO DOB-MONTH-TXT DOB-DAY-TXT DOB-YEAR-TXT
051400         TALLYING IN DOB-PART-COUNT.
051500     MOVE "N" TO VALID-DATE-FLAG.
051600     IF DOB-PART-COUNT = 3
051700         PERFORM PAD-DOB-MONTH
051800         PERFORM PAD-DOB-DAY
051900         IF DOB-MONTH-TXT IS NUMERIC AND DOB-DAY-TXT IS NUMERIC
052000                 AND DOB-YEAR-TXT IS NUMERIC
052100             MOVE DOB-MONTH-TXT TO DATE-MM
052200             MOVE DOB-DAY-TXT   TO DATE-DD
052300             MOVE DOB-YEAR-TXT  TO DATE-CCYY
052400             MOVE "V" TO DATE-FUNCTION-CODE
052500             CALL "BANKDT01" USING DATE-FUNCTION-CODE
052600                                   DATE-CCYYMMDD
052700                                   VALID-DATE-FLAG
052800                                   TODAY-CCYYMMDD
052900                                   HOLDER-AGE.
053000
053100 PAD-DOB-MONTH.
053200     IF DOB-MONTH-TXT(2:1) = SPACE
053300         MOVE DOB-MONTH-TXT(1:1) TO DOB-MONTH-TXT(2:1)
053400         MOVE "0" TO DOB-MONTH-TXT(1:1).
053500
053600 PAD-DOB-DAY.
053700     IF DOB-DAY-TXT(2:1) = SPACE
053800         MOVE DOB-DAY-TXT(1:1) TO DOB-DAY-TXT(2:1)
053900         MOVE "0" TO DOB-DAY-TXT(1:1).
054000
054100*---------------------------------------------------------------
054200*    PARSE-THE-AMOUNT
054300*---------------------------------------------------------------
054400 PARSE-THE-AMOUNT.
054500     MOVE SPACES TO AMOUNT-UNSIGNED-EDIT AMOUNT-WHOLE-TEXT
054600                    AMOUNT-DECIMAL-TEXT AMOUNT-CENTS-TEXT.
054700     MOVE "N" TO AMOUNT-NEGATIVE-FLAG.
054800     MOVE "N" TO AMOUNT-IS-NUMERIC-FLAG.
054900     MOVE ZERO TO AMOUNT-PART-COUNT AMOUNT-WHOLE-LEN
055000                  AMOUNT-DECIMAL-LEN AMOUNT-WHOLE-NUM
055100                  AMOUNT-DECIMAL-NUM.
055200     IF TRAN-AMOUNT-EDIT(1:1) = "-"
055300         MOVE "Y" TO AMOUNT-NEGATIVE-FLAG
055400         MOVE TRAN-AMOUNT-EDIT(2:11) TO AMOUNT-UNSIGNED-EDIT
055500     ELSE
055600         MOVE TRAN-AMOUNT-EDIT TO AMOUNT-UNSIGNED-EDIT.
055700     UNSTRING AMOUNT-UNSIGNED-EDIT DELIMITED BY "."
055800         INTO AMOUNT-WHOLE-TEXT   COUNT IN AMOUNT-WHOLE-LEN
055900              AMOUNT-DECIMAL-TEXT COUNT IN AMOUNT-DECIMAL-LEN
056000         TALLYING IN AMOUNT-PART-COUNT.
056100     PERFORM CHECK-AMOUNT-WHOLE-PART.
056200     IF AMOUNT-IS-NUMERIC
056300         IF AMOUNT-PART-COUNT = 2
056400             PERFORM CHECK-AMOUNT-DECIMAL-PART.
056500     IF AMOUNT-IS-NUMERIC
056600         COMPUTE TRAN-AMOUNT =
056700             AMOUNT-WHOLE-NUM + (AMOUNT-DECIMAL-NUM / 100)
056800         IF AMOUNT-IS-NEGATIVE
056900             COMPUTE TRAN-AMOUNT = TRAN-AMOUNT * -1.
057000
057100 CHECK-AMOUNT-WHOLE-PART.
057200     IF AMOUNT-WHOLE-LEN > 0
057300         IF AMOUNT-WHOLE-TEXT(1:AMOUNT-WHOLE-LEN) IS NUMERIC
057400             MOVE "Y" TO AMOUNT-IS-NUMERIC-FLAG
057500             MOVE AMOUNT-WHOLE-TEXT(1:AMOUNT-WHOLE-LEN)
057600                 TO AMOUNT-WHOLE-NUM.
057700
057800 CHECK-AMOUNT-DECIMAL-PART.
057900     MOVE "N" TO AMOUNT-IS-NUMERIC-FLAG.
058000     IF AMOUNT-DECIMAL-LEN > 0
058100         MOVE AMOUNT-DECIMAL-TEXT(1:AMOUNT-DECIMAL-LEN)
058200             TO AMOUNT-CENTS-TEXT(1:AMOUNT-DECIMAL-LEN)
058300         IF AMOUNT-CENTS-TEXT(2:1) = SPACE
058400             MOVE AMOUNT-CENTS-TEXT(1:1) TO AMOUNT-CENTS-TEXT(2:1)
058500             MOVE "0" TO AMOUNT-CENTS-TEXT(1:1).
058600     IF AMOUNT-CENTS-TEXT IS NUMERIC
058700         MOVE "Y" TO AMOUNT-IS-NUMERIC-FLAG
058800         MOVE AMOUNT-WHOLE-TEXT(1:AMOUNT-WHOLE-LEN) TO
058900             AMOUNT-WHOLE-NUM
059000         MOVE AMOUNT-CENTS-TEXT TO AMOUNT-DECIMAL-NUM.
059100
059200*---------------------------------------------------------------
059300*    FAIL-xxxx PARAGRAPHS -- EACH SETS CMD-OK-FLAG TO "N" AND
059400*    WRITES THE ONE STATUS LINE THE EDIT FAILURE CALLS FOR.
059500*---------------------------------------------------------------
059600 FAIL-MISSING-DATA.
059700     MOVE "N" TO CMD-OK-FLAG.
059800     MOVE MISSING-DATA-TEXT TO PRINT-LINE.
059900     PERFORM WRITE-A-MESSAGE-LINE.
060000
060100 FAIL-DOB-NOT-CALENDAR.
060200     MOVE "N" TO CMD-OK-FLAG.
060300     MOVE SPACES TO PRINT-LINE.
060400     STRING "DOB invalid: " DELIMITED BY SIZE
060500            TRAN-DOB DELIMITED BY SPACE
060600            " not a valid calendar date!" DELIMITED BY SIZE
060700         INTO PRINT-LINE.
060800     PERFORM WRITE-A-MESSAGE-LINE.
060900
061000 FAIL-DOB-NOT-PAST.
061100     MOVE "N" TO CMD-OK-FLAG.
061200     MOVE SPACES TO PRINT-LINE.
061300     STRING "DOB invalid: " DELIMITED BY SIZE
061400            TRAN-DOB DELIMITED BY SPACE
061500            " cannot be today or a future day." DELIMITED BY SIZE
061600         INTO PRINT-LINE.
061700     PERFORM WRITE-A-MESSAGE-LINE.
061800
061900 FAIL-DOB-UNDER-16.
062000     MOVE "N" TO CMD-OK-FLAG.
062100     MOVE SPACES TO PRINT-LINE.
062200     STRING "DOB invalid: " DELIMITED BY SIZE
062300            TRAN-DOB DELIMITED BY SPACE
062400            " under 16." DELIMITED BY SIZE
062500         INTO PRINT-LINE.
062600     PERFORM WRITE-A-MESSAGE-LINE.
062700
062800 FAIL-DOB-OVER-24.
062900     MOVE "N" TO CMD-OK-FLAG.
063000     MOVE SPACES TO PRINT-LINE.
063100     STRING "DOB invalid: " DELIMITED BY SIZE
063200            TRAN-DOB DELIMITED BY SPACE
063300            " over 24." DELIMITED BY SIZE
063400         INTO PRINT-LINE.
063500     PERFORM WRITE-A-MESSAGE-LINE.
063600
063700*---------------------------------------------------------------
063800*    HOLDER-TYPE-TEXT IS THE "FIRST LAST DOB(TYPE)" HEADER USED
063900*    BY MOST OF THE STATUS MESSAGES BELOW.
064000*---------------------------------------------------------------
064100 BUILD-HOLDER-TYPE-TEXT.
064200     MOVE SPACES TO HOLDER-TYPE-TEXT.
064300     STRING TRAN-FIRST-NAME DELIMITED BY SPACE
064400            " " DELIMITED BY SIZE
064500            TRAN-LAST-NAME DELIMITED BY SPACE
064600            " " DELIMITED BY SIZE
064700            TRAN-DOB DELIMITED BY SPACE
064800            "(" DELIMITED BY SIZE
064900            TRAN-ACCT-TYPE DELIMITED BY SPACE
065000            ")" DELIMITED BY SIZE
065100         INTO HOLDER-TYPE-TEXT.
065200
065300 BUILD-OPENED-MESSAGE.
065400     PERFORM BUILD-HOLDER-TYPE-TEXT.
065500     MOVE SPACES TO PRINT-LINE.
065600     STRING HOLDER-TYPE-TEXT DELIMITED BY SPACE
065700            " opened." DELIMITED BY SIZE
065800         INTO PRINT-LINE.
065900     PERFORM WRITE-A-MESSAGE-LINE.
066000
066100 BUILD-ALREADY-IN-DATABASE-MESSAGE.
066200     PERFORM BUILD-HOLDER-TYPE-TEXT.
066300     MOVE SPACES TO PRINT-LINE.
066400     STRING HOLDER-TYPE-TEXT DELIMITED BY SPACE
066500            " is already in the database." DELIMITED BY SIZE
066600         INTO PRINT-LINE.
066700     PERFORM WRITE-A-MESSAGE-LINE.
066800
066900 BUILD-CLOSED-MESSAGE.
067000     PERFORM BUILD-HOLDER-TYPE-TEXT.
067100     MOVE SPACES TO PRINT-LINE.
067200     STRING HOLDER-TYPE-TEXT DELIMITED BY SPACE
067300            " has been closed." DELIMITED BY SIZE
067400         INTO PRINT-LINE.
067500     PERFORM WRITE-A-MESSAGE-LINE.
067600
067700 BUILD-NOT-FOUND-MESSAGE.
067800     PERFORM BUILD-HOLDER-TYPE-TEXT.
067900     MOVE SPACES TO PRINT-LINE.
068000     STRING HOLDER-TYPE-TEXT DELIMITED BY SPACE
068100            " is not in the database." DELIMITED BY SIZE
068200         INTO PRINT-LINE.
068300     PERFORM WRITE-A-MESSAGE-LINE.
068400
068500 BUILD-DEPOSIT-OK-MESSAGE.
068600     PERFORM BUILD-HOLDER-TYPE-TEXT.
068700     MOVE SPACES TO PRINT-LINE.
068800     STRING HOLDER-TYPE-TEXT DELIMITED BY SPACE
068900            " Deposit - balance updated." DELIMITED BY SIZE
069000         INTO PRINT-LINE.
069100     PERFORM WRITE-A-MESSAGE-LINE.
069200
069300 BUILD-WITHDRAW-OK-MESSAGE.
069400     PERFORM BUILD-HOLDER-TYPE-TEXT.
069500     MOVE SPACES TO PRINT-LINE.
069600     STRING HOLDER-TYPE-TEXT DELIMITED BY SPACE
069700            " Withdraw - balance updated." DELIMITED BY SIZE
069800         INTO PRINT-LINE.
069900     PERFORM WRITE-A-MESSAGE-LINE.
070000
070100 BUILD-WITHDRAW-INSUFFICIENT-MESSAGE.
070200     PERFORM BUILD-HOLDER-TYPE-TEXT.
070300     MOVE SPACES TO PRINT-LINE.
070400     STRING HOLDER-TYPE-TEXT DELIMITED BY SPACE
070500            " Withdraw - insufficient fund." DELIMITED BY SIZE
070600         INTO PRINT-LINE.
070700     PERFORM WRITE-A-MESSAGE-LINE.
070800
070900*---------------------------------------------------------------
071000*    ADD-ACCOUNT-TO-TABLE
071100*---------------------------------------------------------------
071200 ADD-ACCOUNT-TO-TABLE.
071300     ADD 1 TO ACCOUNT-COUNT.
071400     MOVE TRAN-ACCT-TYPE   TO ACCT-TYPE-CD(ACCOUNT-COUNT).
071500     MOVE TRAN-FIRST-NAME  TO ACCT-FIRST-NAME(ACCOUNT-COUNT).
071600     MOVE TRAN-LAST-NAME   TO ACCT-LAST-NAME(ACCOUNT-COUNT).
071700     MOVE DATE-CCYY        TO ACCT-DOB-YEAR(ACCOUNT-COUNT).
071800     MOVE DATE-MM          TO ACCT-DOB-MONTH(ACCOUNT-COUNT).
071900     MOVE DATE-DD          TO ACCT-DOB-DAY(ACCOUNT-COUNT).
072000     MOVE TRAN-AMOUNT      TO ACCT-BALANCE(ACCOUNT-COUNT).
072100     MOVE ZERO             TO ACCT-WITHDRAW-CNT(ACCOUNT-COUNT).
072200     MOVE ZERO             TO ACCT-LOYAL-FLAG(ACCOUNT-COUNT).
072300     MOVE ZERO             TO ACCT-CAMPUS-CD(ACCOUNT-COUNT).
072400     IF TRAN-TYPE-IS-SAVINGS
072500         MOVE TRAN-EXTRA TO ACCT-LOYAL-FLAG(ACCOUNT-COUNT)
072600     ELSE
072700     IF TRAN-TYPE-IS-MONEY-MKT
072800         MOVE 1 TO ACCT-LOYAL-FLAG(ACCOUNT-COUNT)
072900     ELSE
073000     IF TRAN-TYPE-IS-COLL-CHECK
073100         MOVE TRAN-EXTRA TO ACCT-CAMPUS-CD(ACCOUNT-COUNT).
073200
073300*---------------------------------------------------------------
073400*    FIND-ACCOUNT (EXACT TYPE MATCH -- CLOSE/DEPOSIT/WITHDRAW)
073500*---------------------------------------------------------------
073600 FIND-ACCOUNT.
073700     MOVE ZERO TO FOUND-SUBSCRIPT.
073800     MOVE "N" TO FOUND-FLAG.
073900     PERFORM SEARCH-FOR-ACCOUNT
074000         VARYING ACCT-SUBSCRIPT FROM 1 BY 1
074100         UNTIL ACCT-SUBSCRIPT > ACCOUNT-COUNT
074200            OR ACCOUNT-WAS-FOUND.
074300
074400 SEARCH-FOR-ACCOUNT.
074500     IF ACCT-TYPE-CD(ACCT-SUBSCRIPT) = TRAN-ACCT-TYPE
074600         PERFORM PROFILES-ARE-EQUAL
074700         IF PROFILES-MATCH
074800             MOVE "Y" TO FOUND-FLAG
074900             MOVE ACCT-SUBSCRIPT TO FOUND-SUBSCRIPT.
075000
075100*---------------------------------------------------------------
075200*    FIND-DUPLICATE-FOR-OPEN -- CHECKING AND COLLEGE CHECKING
075300*    ARE THE SAME ACCOUNT TYPE FOR THIS TEST ONLY.
075400*---------------------------------------------------------------
075500 FIND-DUPLICATE-FOR-OPEN.
075600     MOVE ZERO TO FOUND-SUBSCRIPT.
075700     MOVE "N" TO FOUND-FLAG.
075800     PERFORM SEARCH-FOR-DUPLICATE
075900         VARYING ACCT-SUBSCRIPT FROM 1 BY 1
076000         UNTIL ACCT-SUBSCRIPT > ACCOUNT-COUNT
076100            OR ACCOUNT-WAS-FOUND.
076200
076300 SEARCH-FOR-DUPLICATE.
076400     IF ACCT-TYPE-CD(ACCT-SUBSCRIPT) = TRAN-ACCT-TYPE
076500         OR (ACCT-IS-CHECKING(ACCT-SUBSCRIPT)
076600             AND TRAN-TYPE-IS-COLL-CHECK)
076700         OR (ACCT-IS-COLLEGE-CHECK(ACCT-SUBSCRIPT)
076800             AND TRAN-TYPE-IS-CHECKING)
076900         PERFORM PROFILES-ARE-EQUAL
077000         IF PROFILES-MATCH
077100             MOVE "Y" TO FOUND-FLAG
077200             MOVE ACCT-SUBSCRIPT TO FOUND-SUBSCRIPT.
077300
077400*---------------------------------------------------------------
077500*    PROFILES-ARE-EQUAL -- NAME COMPARE IS CASE-INSENSITIVE
077600*    (SEE WSCASE01), DOB COMPARE USES THE DOB ALREADY PARSED
077700*    INTO DATE-CCYY/DATE-MM/DATE-DD BY PARSE-AND-VALIDATE-DOB.
077800*---------------------------------------------------------------
077900 PROFILES-ARE-EQUAL.
078000     MOVE "Y" TO PROFILE-MATCH-FLAG.
078100     MOVE TRAN-FIRST-NAME TO CASE-FOLD-INPUT-1.
078200     MOVE CASE-FOLD-INPUT-1 TO CASE-FOLD-OUTPUT-1.
078300     INSPECT CASE-FOLD-OUTPUT-1 CONVERTING
078400         "abcdefghijklmnopqrstuvwxyz" TO
078500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
078600     MOVE ACCT-FIRST-NAME(ACCT-SUBSCRIPT) TO CASE-FOLD-INPUT-2.
078700     MOVE CASE-FOLD-INPUT-2 TO CASE-FOLD-OUTPUT-2.
078800     INSPECT CASE-FOLD-OUTPUT-2 CONVERTING
078900         "abcdefghijklmnopqrstuvwxyz" TO
079000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
079100     IF CASE-FOLD-OUTPUT-1 NOT = CASE-FOLD-OUTPUT-2
079200         MOVE "N" TO PROFILE-MATCH-FLAG.
079300     IF PROFILES-MATCH
079400         PERFORM COMPARE-LAST-NAME-FOLDED.
079500     IF PROFILES-MATCH
079600         IF DATE-CCYY NOT = ACCT-DOB-YEAR(ACCT-SUBSCRIPT)
079700            OR DATE-MM NOT = ACCT-DOB-MONTH(ACCT-SUBSCRIPT)
079800            OR DATE-DD NOT = ACCT-DOB-DAY(ACCT-SUBSCRIPT)
079900             MOVE "N" TO PROFILE-MATCH-FLAG.
080000
080100 COMPARE-LAST-NAME-FOLDED.
080200     MOVE TRAN-LAST-NAME TO CASE-FOLD-INPUT-1.
080300     MOVE CASE-FOLD-INPUT-1 TO CASE-FOLD-OUTPUT-1.
080400     INSPECT CASE-FOLD-OUTPUT-1 CONVERTING
080500         "abcdefghijklmnopqrstuvwxyz" TO
080600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
080700     MOVE ACCT-LAST-NAME(ACCT-SUBSCRIPT) TO CASE-FOLD-INPUT-2.
080800     MOVE CASE-FOLD-INPUT-2 TO CASE-FOLD-OUTPUT-2.
080900     INSPECT CASE-FOLD-OUTPUT-2 CONVERTING
081000         "abcdefghijklmnopqrstuvwxyz" TO
081100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
081200     IF CASE-FOLD-OUTPUT-1 NOT = CASE-FOLD-OUTPUT-2
081300         MOVE "N" TO PROFILE-MATCH-FLAG.
081400
081500*---------------------------------------------------------------
081600*    PRINT (P) -- SORTED ACCOUNT LISTING.
081700*---------------------------------------------------------------
081800 PRINT-ACCOUNTS-MODE.
081900     MOVE "Accounts sorted by Account Type and Profile." TO
082000         PRINT-LINE.
082100     PERFORM WRITE-A-MESSAGE-LINE.
082200     IF ACCOUNT-COUNT = 0
082300         MOVE "Account Database is empty!" TO PRINT-LINE
082400         PERFORM WRITE-A-MESSAGE-LINE
082500     ELSE
082600         PERFORM SORT-THE-ACCOUNT-TABLE
082700         PERFORM BUILD-AND-WRITE-ACCOUNT-LINE
082800             VARYING ACCT-SUBSCRIPT FROM 1 BY 1
082900             UNTIL ACCT-SUBSCRIPT > ACCOUNT-COUNT
083000         MOVE "*end of list." TO PRINT-LINE
083100         PERFORM WRITE-A-MESSAGE-LINE.
083200
083300 BUILD-AND-WRITE-ACCOUNT-LINE.
083400     PERFORM BUILD-ACCOUNT-LINE-BASE.
083500     PERFORM WRITE-A-MESSAGE-LINE.
083600
083700*---------------------------------------------------------------
083800*    BUILD-ACCOUNT-LINE-BASE -- TYPE, NAME, DOB, BALANCE, AND
083900*    WHICHEVER OF CAMPUS/LOYAL/WITHDRAW-COUNT APPLY TO THE
084000*    ACCOUNT AT ACCT-SUBSCRIPT.  LEAVES PRINT-LINE AND
084100*    PRINT-PTR SET FOR A CALLER TO APPEND MORE (PI DOES).
084200*---------------------------------------------------------------
084300 BUILD-ACCOUNT-LINE-BASE.
084400     PERFORM FORMAT-DOB-FOR-DISPLAY.
084500     MOVE ACCT-BALANCE(ACCT-SUBSCRIPT) TO BALANCE-EDIT.
084600     MOVE SPACES TO PRINT-LINE.
084700     MOVE 1 TO PRINT-PTR.
084800     STRING ACCT-TYPE-CD(ACCT-SUBSCRIPT) DELIMITED BY SPACE
084900            "  " DELIMITED BY SIZE
085000            ACCT-FIRST-NAME(ACCT-SUBSCRIPT) DELIMITED BY SPACE
085100            " " DELIMITED BY SIZE
085200            ACCT-LAST-NAME(ACCT-SUBSCRIPT) DELIMITED BY SPACE
085300            "  " DELIMITED BY SIZE
085400            DOB-DISPLAY-TEXT DELIMITED BY SPACE
085500            "  Balance $" DELIMITED BY SIZE
085600            BALANCE-EDIT DELIMITED BY SIZE
085700         INTO PRINT-LINE
085800         WITH POINTER PRINT-PTR.
085900     IF ACCT-IS-COLLEGE-CHECK(ACCT-SUBSCRIPT)
086000         PERFORM APPEND-CAMPUS-TEXT.
086100     IF ACCT-IS-SAVINGS(ACCT-SUBSCRIPT) OR
086200        ACCT-IS-MONEY-MARKET(ACCT-SUBSCRIPT)
086300         IF ACCT-IS-LOYAL(ACCT-SUBSCRIPT)
086400             PERFORM APPEND-LOYAL-TEXT.
086500     IF ACCT-IS-MONEY-MARKET(ACCT-SUBSCRIPT)
086600         PERFORM APPEND-WITHDRAW-COUNT-TEXT.
086700
086800 APPEND-CAMPUS-TEXT.
086900     PERFORM SET-CAMPUS-NAME-TEXT.
087000     STRING "  Campus " DELIMITED BY SIZE
087100            CAMPUS-NAME-TEXT DELIMITED BY SPACE
087200         INTO PRINT-LINE
087300         WITH POINTER PRINT-PTR.
087400
087500 SET-CAMPUS-NAME-TEXT.
087600     IF ACCT-CAMPUS-NEW-BRNSWCK(ACCT-SUBSCRIPT)
087700         MOVE "NEW BRUNSWICK" TO CAMPUS-NAME-TEXT
087800     ELSE
087900     IF ACCT-CAMPUS-NEWARK(ACCT-SUBSCRIPT)
088000         MOVE "NEWARK" TO CAMPUS-NAME-TEXT
088100     ELSE
088200     IF ACCT-CAMPUS-CAMDEN(ACCT-SUBSCRIPT)
088300         MOVE "CAMDEN" TO CAMPUS-NAME-TEXT.
088400
088500 APPEND-LOYAL-TEXT.
088600     STRING "  is loyal" DELIMITED BY SIZE
088700         INTO PRINT-LINE
088800         WITH POINTER PRINT-PTR.
088900
089000 APPEND-WITHDRAW-COUNT-TEXT.
089100     MOVE ACCT-WITHDRAW-CNT(ACCT-SUBSCRIPT) TO WITHDRAW-CNT-EDIT.
089200     STRING "  Withdrawals " DELIMITED BY SIZE
089300            WITHDRAW-CNT-EDIT DELIMITED BY SIZE
089400         INTO PRINT-LINE
089500         WITH POINTER PRINT-PTR.
089600
089700*---------------------------------------------------------------
089800*    FORMAT-DOB-FOR-DISPLAY -- STRIP THE LEADING ZERO FROM THE
089900*    TABLE'S STORED TWO-DIGIT MONTH/DAY SO THE REPORT SHOWS THE
090000*    SAME M/D/YYYY SHAPE THE HOLDER TYPED IN.
090100*---------------------------------------------------------------
090200 FORMAT-DOB-FOR-DISPLAY.
090300     MOVE ACCT-DOB-MONTH(ACCT-SUBSCRIPT) TO DOB-PART-EDIT.
090400     PERFORM TRIM-ONE-DOB-PART.
090500     MOVE DOB-PART-TEXT TO DOB-MONTH-OUT.
090600     MOVE ACCT-DOB-DAY(ACCT-SUBSCRIPT) TO DOB-PART-EDIT.
090700     PERFORM TRIM-ONE-DOB-PART.
090800     MOVE DOB-PART-TEXT TO DOB-DAY-OUT.
090900     MOVE SPACES TO DOB-DISPLAY-TEXT.
091000     STRING DOB-MONTH-OUT DELIMITED BY SPACE
091100            "/" DELIMITED BY SIZE
091200            DOB-DAY-OUT DELIMITED BY SPACE
091300            "/" DELIMITED BY SIZE
091400            ACCT-DOB-YEAR(ACCT-SUBSCRIPT) DELIMITED BY SIZE
091500         INTO DOB-DISPLAY-TEXT.
091600
091700 TRIM-ONE-DOB-PART.
091800     MOVE SPACES TO DOB-PART-TEXT.
091900     IF DOB-PART-EDIT(1:1) = SPACE
092000         MOVE DOB-PART-EDIT(2:1) TO DOB-PART-TEXT(1:1)
092100     ELSE
092200         MOVE DOB-PART-EDIT TO DOB-PART-TEXT.
092300
092400*---------------------------------------------------------------
092500*    PRINT-INTEREST (PI) -- CALLS BANKFE01 PER ACCOUNT BUT
092600*    DISCARDS FEECALC-NEW-BALANCE; THE TABLE BALANCE IS ONLY
092700*    CHANGED BY UB.
092800*---------------------------------------------------------------
092900 PRINT-INTEREST-MODE.
093000     MOVE "list of accounts with fee and monthly interest" TO
093100         PRINT-LINE.
093200     PERFORM WRITE-A-MESSAGE-LINE.
093300     IF ACCOUNT-COUNT = 0
093400         MOVE "Account Database is empty!" TO PRINT-LINE
093500         PERFORM WRITE-A-MESSAGE-LINE
093600     ELSE
093700         PERFORM SORT-THE-ACCOUNT-TABLE
093800         PERFORM BUILD-AND-WRITE-INTEREST-LINE
093900             VARYING ACCT-SUBSCRIPT FROM 1 BY 1
094000             UNTIL ACCT-SUBSCRIPT > ACCOUNT-COUNT
094100         MOVE "*end of list." TO PRINT-LINE
094200         PERFORM WRITE-A-MESSAGE-LINE.
094300
094400 BUILD-AND-WRITE-INTEREST-LINE.
094500     PERFORM CALL-THE-FEE-CALCULATOR.
094600     PERFORM BUILD-ACCOUNT-LINE-BASE.
094700     MOVE FEECALC-MONTHLY-FEE TO BALANCE-EDIT.
094800     STRING "  Fee $" DELIMITED BY SIZE
094900            BALANCE-EDIT DELIMITED BY SIZE
095000         INTO PRINT-LINE
095100         WITH POINTER PRINT-PTR.
095200     MOVE FEECALC-MONTHLY-INTEREST TO BALANCE-EDIT.
095300     STRING "  Monthly Interest $" DELIMITED BY SIZE
095400            BALANCE-EDIT DELIMITED BY SIZE
095500         INTO PRINT-LINE
095600         WITH POINTER PRINT-PTR.
095700     PERFORM WRITE-A-MESSAGE-LINE.
095800
095900 CALL-THE-FEE-CALCULATOR.
096000     MOVE ACCT-TYPE-CD(ACCT-SUBSCRIPT) TO FEECALC-TYPE-CD.
096100     MOVE ACCT-BALANCE(ACCT-SUBSCRIPT) TO FEECALC-BALANCE.
096200     MOVE ACCT-WITHDRAW-CNT(ACCT-SUBSCRIPT) TO
096300         FEECALC-WITHDRAW-CNT.
096400     MOVE ACCT-LOYAL-FLAG(ACCT-SUBSCRIPT) TO FEECALC-LOYAL-FLAG.
096500     CALL "BANKFE01" USING FEECALC-TYPE-CD
096600                           FEECALC-BALANCE
096700                           FEECALC-WITHDRAW-CNT
096800                           FEECALC-LOYAL-FLAG
096900                           FEECALC-MONTHLY-FEE
097000                           FEECALC-MONTHLY-INTEREST
097100                           FEECALC-NEW-BALANCE.
097200
097300*---------------------------------------------------------------
097400*    UPDATE-BALANCES (UB) -- POSTS FEECALC-NEW-BALANCE BACK TO
097500*    THE TABLE AND RESETS THE MONEY MARKET WITHDRAWAL COUNT
097600*    BEFORE THE SORTED REPRINT.
097700*---------------------------------------------------------------
097800 UPDATE-BALANCES-MODE.
097900     MOVE "list of accounts with updated balance" TO PRINT-LINE.
098000     PERFORM WRITE-A-MESSAGE-LINE.
098100     IF ACCOUNT-COUNT = 0
098200         MOVE "Account Database is empty!" TO PRINT-LINE
098300         PERFORM WRITE-A-MESSAGE-LINE
098400     ELSE
098500         PERFORM APPLY-FEE-AND-INTEREST
098600             VARYING ACCT-SUBSCRIPT FROM 1 BY 1
098700             UNTIL ACCT-SUBSCRIPT > ACCOUNT-COUNT
098800         PERFORM SORT-THE-ACCOUNT-TABLE
098900         PERFORM BUILD-AND-WRITE-ACCOUNT-LINE
099000             VARYING ACCT-SUBSCRIPT FROM 1 BY 1
099100             UNTIL ACCT-SUBSCRIPT > ACCOUNT-COUNT
099200         MOVE "*end of list." TO PRINT-LINE
099300         PERFORM WRITE-A-MESSAGE-LINE.
099400
099500 APPLY-FEE-AND-INTEREST.
099600     PERFORM CALL-THE-FEE-CALCULATOR.
099700     MOVE FEECALC-NEW-BALANCE TO ACCT-BALANCE(ACCT-SUBSCRIPT).
099800     MOVE FEECALC-LOYAL-FLAG TO ACCT-LOYAL-FLAG(ACCT-SUBSCRIPT).
099900     IF ACCT-IS-MONEY-MARKET(ACCT-SUBSCRIPT)
100000         MOVE ZERO TO ACCT-WITHDRAW-CNT(ACCT-SUBSCRIPT).
100100
100200*---------------------------------------------------------------
100300*    SORT-THE-ACCOUNT-TABLE -- A PLAIN EXCHANGE SORT.  THE
100400*    TABLE NEVER HOLDS MORE THAN A FEW HUNDRED ACCOUNTS, SO A
100500*    BUBBLE SORT IS PLENTY FAST AND NEEDS NO EXTRA STORAGE
100600*    BEYOND THE ONE HOLD AREA IN WSACCT01.
100700*---------------------------------------------------------------
100800 SORT-THE-ACCOUNT-TABLE.
100900     PERFORM SORT-ONE-PASS
101000         VARYING SORT-PASS-SUB FROM 1 BY 1
101100         UNTIL SORT-PASS-SUB >= ACCOUNT-COUNT.
101200
101300 SORT-ONE-PASS.
101400     COMPUTE SORT-LIMIT = ACCOUNT-COUNT - SORT-PASS-SUB.
101500     PERFORM SORT-COMPARE-AND-SWAP
101600         VARYING SORT-COMPARE-SUB FROM 1 BY 1
101700         UNTIL SORT-COMPARE-SUB > SORT-LIMIT.
101800
101900*---------------------------------------------------------------
102000*    SORT KEY IS TYPE CODE, THEN LAST NAME, THEN FIRST NAME,
102100*    THEN DOB -- ALL ASCENDING, PER THE P/PI/UB REPORT HEADING.
102200*---------------------------------------------------------------
102300 SORT-COMPARE-AND-SWAP.
102400     MOVE "N" TO SWAP-NEEDED-FLAG.
102500     IF ACCT-TYPE-CD(SORT-COMPARE-SUB) >
102600        ACCT-TYPE-CD(SORT-COMPARE-SUB + 1)
102700         MOVE "Y" TO SWAP-NEEDED-FLAG
102800     ELSE
102900     IF ACCT-TYPE-CD(SORT-COMPARE-SUB) =
103000        ACCT-TYPE-CD(SORT-COMPARE-SUB + 1)
103100         IF ACCT-LAST-NAME(SORT-COMPARE-SUB) >
103200            ACCT-LAST-NAME(SORT-COMPARE-SUB + 1)
103300             MOVE "Y" TO SWAP-NEEDED-FLAG
103400         ELSE
103500         IF ACCT-LAST-NAME(SORT-COMPARE-SUB) =
103600            ACCT-LAST-NAME(SORT-COMPARE-SUB + 1)
103700             IF ACCT-FIRST-NAME(SORT-COMPARE-SUB) >
103800                ACCT-FIRST-NAME(SORT-COMPARE-SUB + 1)
103900                 MOVE "Y" TO SWAP-NEEDED-FLAG
104000             ELSE
104100             IF ACCT-FIRST-NAME(SORT-COMPARE-SUB) =
104200                ACCT-FIRST-NAME(SORT-COMPARE-SUB + 1)
104300                 IF ACCT-DOB-CCYYMMDD(SORT-COMPARE-SUB) >
104400                    ACCT-DOB-CCYYMMDD(SORT-COMPARE-SUB + 1)
104500                     MOVE "Y" TO SWAP-NEEDED-FLAG.
104600     IF SWAP-NEEDED-FLAG = "Y"
104700         MOVE ACCOUNT-ENTRY(SORT-COMPARE-SUB) TO
104800             ACCOUNT-ENTRY-HOLD
104900         MOVE ACCOUNT-ENTRY(SORT-COMPARE-SUB + 1) TO
105000             ACCOUNT-ENTRY(SORT-COMPARE-SUB)
105100         MOVE ACCOUNT-ENTRY-HOLD TO
105200             ACCOUNT-ENTRY(SORT-COMPARE-SUB + 1).
105300
105400*---------------------------------------------------------------
105500*    WRITE-A-MESSAGE-LINE -- EVERY STATUS AND REPORT LINE IN
105600*    THE RUN PASSES THROUGH HERE ON ITS WAY TO RPTOUT.
105700*---------------------------------------------------------------
105800 WRITE-A-MESSAGE-LINE.
105900     WRITE RPT-RECORD FROM PRINT-LINE.
