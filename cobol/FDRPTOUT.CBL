000100*---------------------------------------------------------------
000200*    FDRPTOUT.CBL
000300*    FD for the 132-column status-message and report stream
000400*    (RPTOUT).  One status line per transaction, or a full
000500*    P/PI/UB account listing.
000600*---------------------------------------------------------------
000700*    DATE-WRITTEN.  03/11/91.
000800*    CHANGE LOG
000900*    03/11/91  RWP  0091-011  ORIGINAL FD FOR RPTOUT.             0091-011
001000*---------------------------------------------------------------
001100 FD  REPORT-FILE
001200     LABEL RECORDS ARE OMITTED.
001300 01  RPT-RECORD                   PIC X(132).
