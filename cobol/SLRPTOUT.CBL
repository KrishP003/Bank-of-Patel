000100*---------------------------------------------------------------
000200*    SLRPTOUT.CBL
000300*    FILE-CONTROL entry for the status-message / report stream
000400*    written by the Bank of Patel transaction manager.
000500*---------------------------------------------------------------
000600*    DATE-WRITTEN.  03/11/91.
000700*    CHANGE LOG
000800*    03/11/91  RWP  0091-011  ORIGINAL SELECT FOR RPTOUT.         0091-011
000900*---------------------------------------------------------------
001000     SELECT REPORT-FILE
001100         ASSIGN TO RPTOUT
001200         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS IS RPTOUT-FILE-STATUS.
