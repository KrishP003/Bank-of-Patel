000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKDT01.
000300 AUTHOR. R W PATEL.
000400 INSTALLATION. STATE UNIV COMPUTING CTR.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------------
000900*    BANKDT01 -- Date validation and age computation, called
001000*    by BANKTM01 (the Bank of Patel transaction manager) for
001100*    every command that carries a date of birth.
001200*
001300*    Carried forward from the DATE05 training demo's
001400*    CHECK-DATE paragraph -- same month/day range test, same
001500*    leap-year-by-400/100/4 test -- restated here as a callable
001600*    subprogram instead of a copy-and-paste routine, with the
001700*    age computation and the today's-date lookup added on.
001800*
001900*    CALLING SEQUENCE.
002000*      MOVE function code to DATE-FUNCTION-CODE
002100*         "T" = fill in TODAY-CCYYMMDD.
002200*         "V" = validate DATE-CCYYMMDD as a calendar date; if
002300*               valid, also set HOLDER-AGE from DATE-CCYYMMDD
002400*               against whatever is currently in
002500*               TODAY-CCYYMMDD (caller must get today's date
002600*               first).
002700*      CALL "BANKDT01" USING DATE-FUNCTION-CODE
002800*                            DATE-CCYYMMDD
002900*                            VALID-DATE-FLAG
003000*                            TODAY-CCYYMMDD
003100*                            HOLDER-AGE.
003200*---------------------------------------------------------------
003300*    CHANGE LOG
003400*    04/02/91  RWP  0091-014  ORIGINAL PROGRAM -- CALENDAR        0091-014
003500*                             VALIDITY ONLY, LIFTED FROM THE      0091-014
003600*                             DATE05 TRAINING DEMO.               0091-014
003700*    11/02/93  RWP  0093-077  ADDED COMPUTE-THE-AGE FOR THE       0093-077
003800*                             COLLEGE CHECKING AGE EDITS.         0093-077
003900*    06/14/99  DLK  0099-014  ADDED GET-TODAYS-DATE WITH A        0099-014
004000*                             TWO-DIGIT-YEAR WINDOW (YY < 50 IS   0099-014
004100*                             20YY, ELSE 19YY) SO THE PROGRAM     0099-014
004200*                             SURVIVES THE CENTURY ROLLOVER.      0099-014
004300*    06/14/99  DLK  0099-014  CHANGED THE AGE TEST TO COMPARE     0099-014
004400*                             (MONTH,DAY) PAIRS INSTEAD OF A      0099-014
004500*                             STRAIGHT YEAR SUBTRACT, SO A        0099-014
004600*                             BIRTHDAY LATER THIS YEAR DOES NOT   0099-014
004700*                             COUNT AS A YEAR OF AGE YET.         0099-014
004800*---------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 IS DATE-TRACE-SWITCH
005210         ON STATUS IS DATE-TRACE-IS-ON
005220         OFF STATUS IS DATE-TRACE-IS-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 WORKING-STORAGE SECTION.
005800
005900     COPY "WSDATE01.CBL".
006000
006100 01  MM-DD-PAIR-TODAY             PIC 9(04).
006200 01  FILLER REDEFINES MM-DD-PAIR-TODAY.
006300     05  MM-DD-PAIR-TODAY-MM      PIC 9(02).
006400     05  MM-DD-PAIR-TODAY-DD      PIC 9(02).
006500
006600 01  MM-DD-PAIR-BIRTH             PIC 9(04).
006700 01  FILLER REDEFINES MM-DD-PAIR-BIRTH.
006800     05  MM-DD-PAIR-BIRTH-MM      PIC 9(02).
006900     05  MM-DD-PAIR-BIRTH-DD      PIC 9(02).
007000
007100 77  AGE-YEARS                    PIC S9(04).
007200
007300 LINKAGE SECTION.
007400
007500 01  DATE-FUNCTION-CODE           PIC X(01).
007600     88  DATE-FUNCTION-GET-TODAY      VALUE "T".
007700     88  DATE-FUNCTION-VALIDATE       VALUE "V".
007800
007900 01  LK-DATE-CCYYMMDD             PIC 9(08).
008000 01  LK-VALID-DATE-FLAG           PIC X(01).
008100 01  LK-TODAY-CCYYMMDD            PIC 9(08).
008200 77  LK-HOLDER-AGE                PIC 9(03).
008300
008400 PROCEDURE DIVISION USING DATE-FUNCTION-CODE
008500                          LK-DATE-CCYYMMDD
008600                          LK-VALID-DATE-FLAG
008700                          LK-TODAY-CCYYMMDD
008800                          LK-HOLDER-AGE.
008900
009000 PROGRAM-BEGIN.
009100     IF DATE-FUNCTION-GET-TODAY
009200         PERFORM GET-TODAYS-DATE
009300         MOVE TODAY-CCYYMMDD TO LK-TODAY-CCYYMMDD
009400     ELSE
009500         MOVE LK-DATE-CCYYMMDD  TO DATE-CCYYMMDD
009600         MOVE LK-TODAY-CCYYMMDD TO TODAY-CCYYMMDD
009610         IF DATE-TRACE-IS-ON
009620             DISPLAY "BANKDT01 VALIDATING " DATE-CCYYMMDD
009630                 " AGAINST TODAY " TODAY-CCYYMMDD
009700         PERFORM CHECK-THE-DATE
009800         IF DATE-IS-VALID
009900             PERFORM COMPUTE-THE-AGE
010000         MOVE VALID-DATE-FLAG TO LK-VALID-DATE-FLAG
010100         MOVE HOLDER-AGE      TO LK-HOLDER-AGE.
010200
010300 PROGRAM-DONE.
010400     EXIT PROGRAM.
010500
010600*---------------------------------------------------------------
010700*    GET-TODAYS-DATE
010800*    ACCEPT FROM DATE returns a two-digit year (YYMMDD).  This
010900*    shop's data never predates 1950, so 00-49 windows to the
011000*    twenty-first century and 50-99 windows to the twentieth.
011100*---------------------------------------------------------------
011200 GET-TODAYS-DATE.
011300     ACCEPT TODAY-RAW-YYMMDD FROM DATE.
011400     MOVE TODAY-RAW-MM TO TODAY-MM.
011500     MOVE TODAY-RAW-DD TO TODAY-DD.
011600     IF TODAY-RAW-YY < 50
011700         COMPUTE TODAY-CCYY = 2000 + TODAY-RAW-YY
011800     ELSE
011900         COMPUTE TODAY-CCYY = 1900 + TODAY-RAW-YY.
012000
012100*---------------------------------------------------------------
012200*    CHECK-THE-DATE
012300*    Assume the date is good, then disprove it step by step,
012400*    exactly as DATE05 does it:
012500*      1.  Month not 1 thru 12.
012600*      2.  Day   not 1 thru 31.
012700*      3.  Day > 30 in a 30-day month (Apr, Jun, Sep, Nov).
012800*      4.  Day > 29 in February.
012900*      5.  Day = 29 in February in a non-leap year.
013000*    A leap year is evenly divisible by 400, or by 4 but not
013100*    by 100.
013200*---------------------------------------------------------------
013300 CHECK-THE-DATE.
013400     MOVE "Y" TO VALID-DATE-FLAG.
013500     IF DATE-MM < 1 OR DATE-MM > 12
013600         MOVE "N" TO VALID-DATE-FLAG
013700     ELSE
013800     IF DATE-DD < 1 OR DATE-DD > 31
013900         MOVE "N" TO VALID-DATE-FLAG
014000     ELSE
014100     IF (DATE-DD > 30) AND
014200        (DATE-MM = 4 OR 6 OR 9 OR 11)
014300         MOVE "N" TO VALID-DATE-FLAG
014400     ELSE
014500     IF DATE-DD > 29 AND DATE-MM = 2
014600         MOVE "N" TO VALID-DATE-FLAG
014700     ELSE
014800     IF DATE-DD = 29 AND DATE-MM = 2
014900         PERFORM CHECK-FOR-LEAP-YEAR
015000         IF NOT DATE-IS-VALID
015100             MOVE "N" TO VALID-DATE-FLAG.
015200
015300 CHECK-FOR-LEAP-YEAR.
015400     DIVIDE DATE-CCYY BY 400 GIVING DATE-QUOTIENT
015500            REMAINDER DATE-REMAINDER.
015600     IF DATE-REMAINDER = 0
015700         MOVE "Y" TO VALID-DATE-FLAG
015800     ELSE
015900         DIVIDE DATE-CCYY BY 100 GIVING DATE-QUOTIENT
016000                REMAINDER DATE-REMAINDER
016100         IF DATE-REMAINDER = 0
016200             MOVE "N" TO VALID-DATE-FLAG
016300         ELSE
016400             DIVIDE DATE-CCYY BY 4 GIVING DATE-QUOTIENT
016500                    REMAINDER DATE-REMAINDER
016600             IF DATE-REMAINDER = 0
016700                 MOVE "Y" TO VALID-DATE-FLAG
016800             ELSE
016900                 MOVE "N" TO VALID-DATE-FLAG.
017000
017100*---------------------------------------------------------------
017200*    COMPUTE-THE-AGE
017300*    Full years between DATE-CCYYMMDD (birth) and
017400*    TODAY-CCYYMMDD, docked one year if today's (month,day)
017500*    falls before the birth (month,day) -- i.e. the birthday
017600*    has not happened yet this year.
017700*---------------------------------------------------------------
017800 COMPUTE-THE-AGE.
017900     COMPUTE AGE-YEARS = TODAY-CCYY - DATE-CCYY.
018000     MOVE DATE-MM  TO MM-DD-PAIR-BIRTH-MM.
018100     MOVE DATE-DD  TO MM-DD-PAIR-BIRTH-DD.
018200     MOVE TODAY-MM TO MM-DD-PAIR-TODAY-MM.
018300     MOVE TODAY-DD TO MM-DD-PAIR-TODAY-DD.
018400     IF MM-DD-PAIR-TODAY < MM-DD-PAIR-BIRTH
018500         SUBTRACT 1 FROM AGE-YEARS.
018600     MOVE AGE-YEARS TO HOLDER-AGE.
