000100*---------------------------------------------------------------
000200*    WSTRAN01.CBL
000300*    Transaction-command fields, broken out of TRAN-INPUT-LINE
000400*    (FDTRANIN) by BANKTM01's PARSE-THE-TRANSACTION paragraph.
000500*    TRAN-TOKEN-TABLE holds the raw space-delimited tokens
000600*    before they are edited into TRAN-FIELDS.
000700*---------------------------------------------------------------
000800*    DATE-WRITTEN.  03/11/91.
000900*    CHANGE LOG
001000*    03/11/91  RWP  0091-011  ORIGINAL TRANSACTION LAYOUT.        0091-011
001100*    08/22/95  RWP  0095-063  ADDED TRAN-EXTRA FOR CAMPUS CODE    0095-063
001200*                             AND LOYALTY FLAG.                   0095-063
001300*---------------------------------------------------------------
001400 77  TRAN-TOKEN-COUNT             PIC S9(4) VALUE ZERO.
001500
001600 01  TRAN-TOKEN-TABLE.
001700     05  TRAN-TOKEN OCCURS 8 TIMES PIC X(20).
001750     05  FILLER                   PIC X(04).
001800
001900 01  TRAN-FIELDS.
002000     05  TRAN-CMD                 PIC X(02).
002100         88  TRAN-CMD-IS-OPEN         VALUE "O ".
002200         88  TRAN-CMD-IS-CLOSE        VALUE "C ".
002300         88  TRAN-CMD-IS-DEPOSIT      VALUE "D ".
002400         88  TRAN-CMD-IS-WITHDRAW     VALUE "W ".
002500         88  TRAN-CMD-IS-PRINT        VALUE "P ".
002600         88  TRAN-CMD-IS-PRINT-INT    VALUE "PI".
002700         88  TRAN-CMD-IS-UPDATE-BAL   VALUE "UB".
002800         88  TRAN-CMD-IS-QUIT         VALUE "Q ".
002900         88  TRAN-CMD-IS-BLANK        VALUE "  ".
003000     05  TRAN-ACCT-TYPE           PIC X(02).
003100         88  TRAN-TYPE-IS-CHECKING    VALUE "C ".
003200         88  TRAN-TYPE-IS-COLL-CHECK  VALUE "CC".
003300         88  TRAN-TYPE-IS-SAVINGS     VALUE "S ".
003400         88  TRAN-TYPE-IS-MONEY-MKT   VALUE "MM".
003500     05  TRAN-FIRST-NAME          PIC X(20).
003600     05  TRAN-LAST-NAME           PIC X(20).
003700     05  TRAN-DOB                 PIC X(10).
003800     05  TRAN-AMOUNT-EDIT         PIC X(12).
003900     05  TRAN-AMOUNT-NUM REDEFINES TRAN-AMOUNT-EDIT.
004000         10  TRAN-AMOUNT-SIGN     PIC X(01).
004100         10  FILLER               PIC X(11).
004200     05  TRAN-AMOUNT              PIC S9(07)V99.
004300     05  TRAN-EXTRA-EDIT          PIC X(02).
004400     05  TRAN-EXTRA               PIC 9(01).
004500     05  FILLER                   PIC X(10).
004600
004700*---------------------------------------------------------------
004800*    TRAN-AMOUNT-EDIT carries the raw dollars.cents token just as
004900*    UNSTRING split it out -- BANKTM01's PARSE-THE-AMOUNT
005000*    paragraph is what edits it and fills in TRAN-AMOUNT.
005100*---------------------------------------------------------------
