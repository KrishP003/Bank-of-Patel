000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKFE01.
000300 AUTHOR. R W PATEL.
000400 INSTALLATION. STATE UNIV COMPUTING CTR.
000500 DATE-WRITTEN. 05/20/91.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------------
000900*    BANKFE01 -- Monthly fee and monthly interest calculator,
001000*    called by BANKTM01 for the PI (print interest) and UB
001100*    (update balance) transactions.  One call handles one
001200*    account; BANKTM01 loops the call over the sorted table.
001300*
001400*    Interest arithmetic follows the shape of the CMPINT03
001500*    compound-interest training demo (COMPUTE with explicit
001600*    rounding), restated here per account type:
001700*
001800*      TYPE  ANNUAL RATE           MONTHLY FEE   FEE WAIVED AT
001900*      C     1.00%                 12.00         balance >= 1000.00
002000*      CC    1.00%                  0.00         always
002100*      S     4.00% (4.25% loyal)   25.00         balance >=  500.00
002200*      MM    4.50% (4.75% loyal)   25.00         balance >= 2000.00
002300*                                  +10.00 if withdrawals > 3
002400*
002500*    Money Market loyalty is re-derived here every call: a
002600*    Money Market account is loyal while its balance is at
002700*    least 2000.00, and loses loyal status the moment a
002800*    withdrawal drops it below that floor.
002900*---------------------------------------------------------------
003000*    CHANGE LOG
003100*    05/20/91  RWP  0091-019  ORIGINAL PROGRAM -- CHECKING AND    0091-019
003200*                             SAVINGS ONLY.                       0091-019
003300*    11/02/93  RWP  0093-078  ADDED COLLEGE CHECKING (NO FEE,     0093-078
003400*                             SAME RATE AS REGULAR CHECKING).     0093-078
003500*    02/09/96  RWP  0096-005  ADDED MONEY MARKET, INCLUDING THE   0096-005
003600*                             EXTRA WITHDRAWAL FEE AND THE        0096-005
003700*                             BALANCE-DRIVEN LOYALTY RE-CHECK.    0096-005
003800*    06/14/99  DLK  0099-014  ROUNDED INTEREST HALF-UP TO THE     0099-014
003900*                             CENT INSTEAD OF TRUNCATING -- AN    0099-014
004000*                             AUDIT FINDING ON THE Y2K REVIEW.    0099-014
004100*---------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 IS FEE-TRACE-SWITCH
004510         ON STATUS IS FEE-TRACE-IS-ON
004520         OFF STATUS IS FEE-TRACE-IS-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 WORKING-STORAGE SECTION.
005100
005200 01  ANNUAL-RATE-PCT              PIC 9(02)V99.
005300 01  FILLER REDEFINES ANNUAL-RATE-PCT.
005400     05  ANNUAL-RATE-WHOLE        PIC 9(02).
005500     05  ANNUAL-RATE-DECIMAL      PIC 99.
005600
005700 01  MONTHLY-RATE                 PIC V9(06).
005800 01  RAW-MONTHLY-INTEREST         PIC S9(09)V9(06).
005810 01  FILLER REDEFINES RAW-MONTHLY-INTEREST.
005820     05  RAW-INTEREST-WHOLE       PIC S9(09).
005830     05  RAW-INTEREST-FRACTION    PIC 9(06).
005900 01  FEE-WAIVER-FLOOR             PIC S9(09)V99.
005910 01  FILLER REDEFINES FEE-WAIVER-FLOOR.
005920     05  FEE-FLOOR-WHOLE          PIC S9(09).
005930     05  FEE-FLOOR-CENTS          PIC 99.
006000
006100 LINKAGE SECTION.
006200
006300 01  LK-ACCT-TYPE-CD              PIC X(02).
006400     88  LK-TYPE-IS-CHECKING          VALUE "C ".
006500     88  LK-TYPE-IS-COLLEGE-CHECK     VALUE "CC".
006600     88  LK-TYPE-IS-SAVINGS           VALUE "S ".
006700     88  LK-TYPE-IS-MONEY-MARKET      VALUE "MM".
006800
006900 01  LK-ACCT-BALANCE              PIC S9(09)V99.
007000 01  LK-WITHDRAW-CNT              PIC 9(03).
007100 01  LK-LOYAL-FLAG                PIC 9(01).
007200     88  LK-IS-LOYAL                  VALUE 1.
007300
007400 01  LK-MONTHLY-FEE               PIC S9(07)V99.
007500 01  LK-MONTHLY-INTEREST          PIC S9(07)V99.
007600 01  LK-NEW-BALANCE               PIC S9(09)V99.
007700
007800 PROCEDURE DIVISION USING LK-ACCT-TYPE-CD
007900                          LK-ACCT-BALANCE
008000                          LK-WITHDRAW-CNT
008100                          LK-LOYAL-FLAG
008200                          LK-MONTHLY-FEE
008300                          LK-MONTHLY-INTEREST
008400                          LK-NEW-BALANCE.
008500
008600 PROGRAM-BEGIN.
008700     MOVE ZERO TO LK-MONTHLY-FEE LK-MONTHLY-INTEREST.
008800     PERFORM RECHECK-MONEY-MARKET-LOYALTY.
008900     PERFORM SET-THE-ANNUAL-RATE.
009000     PERFORM COMPUTE-THE-MONTHLY-INTEREST.
009100     PERFORM SET-THE-MONTHLY-FEE.
009200     COMPUTE LK-NEW-BALANCE =
009300         LK-ACCT-BALANCE + LK-MONTHLY-INTEREST - LK-MONTHLY-FEE.
009400     IF FEE-TRACE-IS-ON
009500         DISPLAY "BANKFE01 " LK-ACCT-TYPE-CD
009600             " FEE=" LK-MONTHLY-FEE
009700             " INT=" LK-MONTHLY-INTEREST.
009800
009900 PROGRAM-DONE.
010000     EXIT PROGRAM.
010100
010200*---------------------------------------------------------------
010300*    A Money Market account is loyal exactly when its current
010400*    balance is at or above the $2000 floor -- re-derived on
010500*    every call rather than trusted from the caller's flag, so
010600*    a withdrawal that drops the balance below $2000 strips
010700*    loyal status before this month's interest is figured.
010800*---------------------------------------------------------------
010900 RECHECK-MONEY-MARKET-LOYALTY.
011000     IF LK-TYPE-IS-MONEY-MARKET
011100         IF LK-ACCT-BALANCE >= 2000.00
011200             MOVE 1 TO LK-LOYAL-FLAG
011300         ELSE
011400             MOVE 0 TO LK-LOYAL-FLAG.
011500
011600 SET-THE-ANNUAL-RATE.
011700     IF LK-TYPE-IS-CHECKING OR LK-TYPE-IS-COLLEGE-CHECK
011800         MOVE 1.00 TO ANNUAL-RATE-PCT
011900     ELSE
012000     IF LK-TYPE-IS-SAVINGS
012100         IF LK-IS-LOYAL
012200             MOVE 4.25 TO ANNUAL-RATE-PCT
012300         ELSE
012400             MOVE 4.00 TO ANNUAL-RATE-PCT
012500     ELSE
012600     IF LK-TYPE-IS-MONEY-MARKET
012700         IF LK-IS-LOYAL
012800             MOVE 4.75 TO ANNUAL-RATE-PCT
012900         ELSE
013000             MOVE 4.50 TO ANNUAL-RATE-PCT.
013100
013200*---------------------------------------------------------------
013300*    MONTHLY-RATE = ANNUAL-RATE-PCT / 100 / 12, interest
013400*    rounded half-up to the cent per the 1999 audit fix.
013500*---------------------------------------------------------------
013600 COMPUTE-THE-MONTHLY-INTEREST.
013700     COMPUTE MONTHLY-RATE ROUNDED =
013800         ANNUAL-RATE-PCT / 100 / 12.
013900     COMPUTE RAW-MONTHLY-INTEREST ROUNDED =
014000         LK-ACCT-BALANCE * MONTHLY-RATE.
014100     MOVE RAW-MONTHLY-INTEREST TO LK-MONTHLY-INTEREST.
014200
014300 SET-THE-MONTHLY-FEE.
014400     IF LK-TYPE-IS-CHECKING
014500         MOVE 1000.00 TO FEE-WAIVER-FLOOR
014600         IF LK-ACCT-BALANCE < FEE-WAIVER-FLOOR
014700             MOVE 12.00 TO LK-MONTHLY-FEE
014800         ELSE
014900             MOVE ZERO TO LK-MONTHLY-FEE
015000     ELSE
015100     IF LK-TYPE-IS-COLLEGE-CHECK
015200         MOVE ZERO TO LK-MONTHLY-FEE
015300     ELSE
015400     IF LK-TYPE-IS-SAVINGS
015500         MOVE 500.00 TO FEE-WAIVER-FLOOR
015600         IF LK-ACCT-BALANCE < FEE-WAIVER-FLOOR
015700             MOVE 25.00 TO LK-MONTHLY-FEE
015800         ELSE
015900             MOVE ZERO TO LK-MONTHLY-FEE
016000     ELSE
016100     IF LK-TYPE-IS-MONEY-MARKET
016200         MOVE 2000.00 TO FEE-WAIVER-FLOOR
016300         IF LK-ACCT-BALANCE < FEE-WAIVER-FLOOR
016400             MOVE 25.00 TO LK-MONTHLY-FEE
016500         ELSE
016600             MOVE ZERO TO LK-MONTHLY-FEE
016700         IF LK-WITHDRAW-CNT > 3
016800             ADD 10.00 TO LK-MONTHLY-FEE.
