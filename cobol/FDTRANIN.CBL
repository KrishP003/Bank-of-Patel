000100*---------------------------------------------------------------
000200*    FDTRANIN.CBL
000300*    FD for the transaction command stream (TRANSIN).  Each
000400*    record is one space-delimited command line; the tokens
000500*    are broken out by BANKTM01 into TRAN-FIELDS (WSTRAN01).
000600*---------------------------------------------------------------
000700*    DATE-WRITTEN.  03/11/91.
000800*    CHANGE LOG
000900*    03/11/91  RWP  0091-011  ORIGINAL FD FOR TRANSIN.            0091-011
001000*    08/22/95  RWP  0095-063  WIDENED RECORD TO 132 TO MATCH      0095-063
001100*                             THE REPORT LINE WIDTH.              0095-063
001200*---------------------------------------------------------------
001300 FD  TRANSACTION-FILE
001400     LABEL RECORDS ARE STANDARD.
001500 01  TRAN-INPUT-LINE              PIC X(132).
