000100*---------------------------------------------------------------
000200*    WSACCT01.CBL
000300*    In-memory account ledger (the "account database") for the
000400*    Bank of Patel transaction manager.  One ACCOUNT-ENTRY per
000500*    open account; ACCOUNT-COUNT tracks how many of the OCCURS
000600*    200 slots are actually in use.  200 is a generous working
000700*    bound -- no branch has ever come close to it in testing.
000800*---------------------------------------------------------------
000900*    DATE-WRITTEN.  03/11/91.
001000*    CHANGE LOG
001100*    03/11/91  RWP  0091-011  ORIGINAL LEDGER TABLE, 50 ENTRIES.  0091-011
001200*    11/02/93  RWP  0093-077  GREW TABLE TO 200 ENTRIES -- RAN    0093-077
001300*                             OUT OF ROOM DURING FALL OPEN        0093-077
001400*                             ENROLLMENT RUSH.                    0093-077
001500*    06/14/99  DLK  0099-014  ADDED ACCT-DOB-CCYYMMDD REDEFINES   0099-014
001600*                             SO THE SORT COMPARE CAN TREAT THE   0099-014
001700*                             BIRTH DATE AS ONE NUMBER.           0099-014
001800*---------------------------------------------------------------
001900 77  ACCOUNT-COUNT                PIC S9(4) VALUE ZERO.
002000
002100 01  ACCOUNT-TABLE.
002200     05  ACCOUNT-ENTRY OCCURS 200 TIMES.
002300         10  ACCT-TYPE-CD         PIC X(02).
002400             88  ACCT-IS-CHECKING         VALUE "C ".
002500             88  ACCT-IS-COLLEGE-CHECK    VALUE "CC".
002600             88  ACCT-IS-SAVINGS          VALUE "S ".
002700             88  ACCT-IS-MONEY-MARKET     VALUE "MM".
002800         10  ACCT-FIRST-NAME      PIC X(20).
002900         10  ACCT-LAST-NAME       PIC X(20).
003000         10  ACCT-DOB.
003100             15  ACCT-DOB-YEAR    PIC 9(04).
003200             15  ACCT-DOB-MONTH   PIC 9(02).
003300             15  ACCT-DOB-DAY     PIC 9(02).
003400         10  ACCT-DOB-CCYYMMDD REDEFINES ACCT-DOB
003410                                  PIC 9(08).
003420*                                 -- DOB AS ONE NUMBER, FOR THE
003430*                                    SORTED-PRINT COMPARE ONLY.
003600         10  ACCT-BALANCE         PIC S9(09)V99.
003700         10  ACCT-LOYAL-FLAG      PIC 9(01).
003800             88  ACCT-IS-LOYAL            VALUE 1.
003900         10  ACCT-CAMPUS-CD       PIC 9(01).
004000             88  ACCT-CAMPUS-NEW-BRNSWCK  VALUE 0.
004100             88  ACCT-CAMPUS-NEWARK       VALUE 1.
004200             88  ACCT-CAMPUS-CAMDEN       VALUE 2.
004300         10  ACCT-WITHDRAW-CNT    PIC 9(03).
004400         10  FILLER               PIC X(10).
004500
004600*---------------------------------------------------------------
004700*    One working slot used while inserting, removing or
004800*    exchanging entries in ACCOUNT-TABLE.
004900*---------------------------------------------------------------
005000 01  ACCOUNT-ENTRY-HOLD.
005100     05  HOLD-TYPE-CD             PIC X(02).
005200     05  HOLD-FIRST-NAME          PIC X(20).
005300     05  HOLD-LAST-NAME           PIC X(20).
005400     05  HOLD-DOB-YEAR            PIC 9(04).
005500     05  HOLD-DOB-MONTH           PIC 9(02).
005600     05  HOLD-DOB-DAY             PIC 9(02).
005700     05  HOLD-BALANCE             PIC S9(09)V99.
005800     05  HOLD-LOYAL-FLAG          PIC 9(01).
005900     05  HOLD-CAMPUS-CD           PIC 9(01).
006000     05  HOLD-WITHDRAW-CNT        PIC 9(03).
006100     05  FILLER                   PIC X(10).
