000100*---------------------------------------------------------------
000200*    SLTRANIN.CBL
000300*    FILE-CONTROL entry for the transaction command stream
000400*    read by the Bank of Patel transaction manager.
000500*---------------------------------------------------------------
000600*    DATE-WRITTEN.  03/11/91.
000700*    CHANGE LOG
000800*    03/11/91  RWP  0091-011  ORIGINAL SELECT FOR TRANSIN.        0091-011
000900*    08/22/95  RWP  0095-063  RECORD LENGTH NOTE ADDED.           0095-063
001000*---------------------------------------------------------------
001100     SELECT TRANSACTION-FILE
001200         ASSIGN TO TRANSIN
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS TRANSIN-FILE-STATUS.
